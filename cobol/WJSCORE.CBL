000100*-----------------------
000200 IDENTIFICATION DIVISION.
000300*-----------------------
000400 PROGRAM-ID.    WJSCORE.
000500 AUTHOR.        R L FERRIS.
000600 INSTALLATION.  CIVIC COMPUTING SERVICES.
000700 DATE-WRITTEN.  04/02/90.
000800 DATE-COMPILED. 04/02/90.
000900 SECURITY.      NON-CONFIDENTIAL.
001000***************************************************************
001100*  THIS PROGRAM READS THE CANONICAL CONTRIBUTOR METRICS FILE
001200*  (METRICS-WORK, LOADED BY WJLOAD), AGGREGATES DUPLICATE
001300*  USERNAME ROWS, MAX-NORMALIZES EACH OF THE SEVEN SCORING
001400*  METRICS, COMPUTES A WEIGHTED GLOBAL SCORE, AND RANKS THE
001500*  CONTRIBUTORS DESCENDING BY SCORE ONTO SCORED-OUT FOR WJRPT.
001600*
001700*  MODIFICATION LOG:
001800*  -----------------------------------------------------------
001900*  04/02/90  RLF  ORIGINAL CODING
002000*  02/14/91  RLF  ADDED UPLOAD-COUNT AND WIKIDATA-EDITS TO THE
002100*                 SCORING METRIC SET PER JURY DESK REQUEST
002200*  08/30/92  TLC  CORRECTED MAX-NORMALIZATION TO GUARD A ZERO
002300*                 MAXIMUM (DIVIDE BY ZERO ON AN UNUSED METRIC)
002400*  05/17/94  TLC  CHANGED RANKING PASS TO SWAP ONLY ON A
002500*                 STRICTLY GREATER SCORE SO TIES KEEP THEIR
002600*                 ORIGINAL ORDER - JURY RULE, NOT OUR CHOICE
002700*  11/02/96  MHB  EXPANDED CONTRIBUTOR TABLE FROM 500 TO 2000
002800*                 ENTRIES - CONTEST PARTICIPATION GREW
002900*  10/08/98  MHB  Y2K READINESS REVIEW - NO DATE FIELDS IN
003000*                 THIS PROGRAM, TABLE CONTROLS ARE Y2K CLEAN
003100*  03/02/99  MHB  Y2K SIGN-OFF PER MEMO 99-014
003200*  07/19/01  PDQ  ADDED UPLOAD-POINTS CALCULATION AT WRITE TIME
003300*                 (CR-2210) - R4 NOW CARRIES IT SO WJRPT DOES
003400*                 NOT RECOMPUTE IT
003500*  05/05/04  PDQ  CLEANED UP FILE STATUS CHECKING TO MATCH
003600*                 CURRENT SHOP STANDARD (CR-2516)
003700*  08/09/26  DWK  CR-4401 RUN REBUILT FOR THE JURY SCORING
003800*                 REWRITE - SEE WJLOAD AND WJRPT
003900*  08/09/26  DWK  CR-4402 METRICS SWITCH MOVED BACK TO A
004000*                 77-LEVEL AND THE POINTS FACTOR NAMED PER
004100*                 SHOP STANDARD
004200*  08/09/26  DWK  CR-4403 DROPPED THE ALPHA-LEADING USERNAME
004300*                 DIAGNOSTIC AND ITS SPECIAL-NAMES CLASS TEST -
004400*                 NOT A JURY RULE, NEVER USED ELSEWHERE IN THE
004500*                 SHOP
004600***************************************************************
004700*--------------------
004800 ENVIRONMENT DIVISION.
004900*--------------------
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT METRICS-WORK
005600       ASSIGN TO METRWORK
005700       FILE STATUS IS MW-STATUS.
005800
005900     SELECT SCORED-OUT
006000       ASSIGN TO SCOREOUT
006100       FILE STATUS IS SO-STATUS.
006200*-------------
006300 DATA DIVISION.
006400*-------------
006500 FILE SECTION.
006600 FD  METRICS-WORK
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 91 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS MW-REC.
007200 01  MW-REC                       PIC X(91).
007300
007400 FD  SCORED-OUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 100 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SO-REC.
008000 01  SO-REC                       PIC X(100).
008100
008200 WORKING-STORAGE SECTION.
008300
008400 01  FILE-STATUS-CODES.
008500     05  MW-STATUS                PIC X(2).
008600         88  NO-MORE-MW-DATA      VALUE '10'.
008700     05  SO-STATUS                PIC X(2).
008800         88  SO-WRITE-OK          VALUE SPACES.
008900
009000 77  WJ-UPLOAD-POINTS-FACTOR      PIC 9(1)  VALUE 3.
009100 77  MORE-METRICS-SW              PIC X(1)  VALUE SPACE.
009200     88  NO-MORE-METRICS                    VALUE 'N'.
009300
009400 01  COUNTERS-AND-ACCUMULATORS.
009500     05  RECORDS-READ             PIC S9(7) COMP VALUE 0.
009600     05  RECORDS-WRITTEN          PIC S9(7) COMP VALUE 0.
009700     05  AGG-ENTRY-COUNT          PIC S9(4) COMP VALUE 0.
009800
009900 01  WS-SORT-SUBSCRIPTS.
010000     05  SRT-I                    PIC S9(4) COMP VALUE 0.
010100     05  SRT-J                    PIC S9(4) COMP VALUE 0.
010200     05  MET-SUB                  PIC S9(4) COMP VALUE 0.
010300
010400 01  WS-SCORE-WORK-FIELDS.
010500     05  WS-NORM-RATIO            PIC S9V9999   COMP-3 VALUE 0.
010600     05  WS-METRIC-SCORE          PIC S9(3)V9(4) COMP-3 VALUE 0.
010700
010800*** DEFAULT SCORING WEIGHTS - SEE JURY RULE BOOK SECTION 4
010900*** ORDER: ARTICLES-CREATED, BYTES-ADDED, ARTICLES-EDITED,
011000***        REFERENCES-ADDED, UPLOAD-COUNT, WIKIDATA-EDITS,
011100***        TOTAL-EDITS
011200 01  WJ-WEIGHT-TABLE-VALUES.
011300     05  FILLER                   PIC 9V99 VALUE 1.00.
011400     05  FILLER                   PIC 9V99 VALUE 0.75.
011500     05  FILLER                   PIC 9V99 VALUE 0.75.
011600     05  FILLER                   PIC 9V99 VALUE 0.75.
011700     05  FILLER                   PIC 9V99 VALUE 0.75.
011800     05  FILLER                   PIC 9V99 VALUE 0.50.
011900     05  FILLER                   PIC 9V99 VALUE 0.50.
012000
012100 01  WJ-WEIGHT-TABLE REDEFINES WJ-WEIGHT-TABLE-VALUES.
012200     05  WJ-WEIGHT                OCCURS 7 TIMES PIC 9V99.
012300
012400*** HIGHEST VALUE SEEN FOR EACH OF THE SEVEN SCORING METRICS
012500 01  WJ-MAXIMUMS.
012600     05  MAX-METRIC                OCCURS 7 TIMES PIC S9(9) COMP.
012700
012800*** ONE TABLE ENTRY PER DISTINCT CONTRIBUTOR - B2.1 AGGREGATION
012900 01  WJ-AGG-TABLE.
013000     05  AGG-ENTRY OCCURS 2000 TIMES INDEXED BY AG-IDX.
013100         10  AGG-USERNAME           PIC X(30).
013200         10  AGG-METRIC             OCCURS 7 TIMES PIC S9(9) COMP.
013300         10  AGG-GLOBAL-SCORE       PIC S9(3)V9(4) COMP-3.
013400         10  AGG-UPLOAD-POINTS      PIC S9(7) COMP.
013500
013600*** HOLD AREA FOR THE RANKING PASS - SAME SHAPE AS ONE AGG-ENTRY
013700 01  WJ-AGG-HOLD-ENTRY.
013800     05  HOLD-USERNAME              PIC X(30).
013900     05  HOLD-METRIC                OCCURS 7 TIMES PIC S9(9) COMP.
014000     05  HOLD-GLOBAL-SCORE          PIC S9(3)V9(4) COMP-3.
014100     05  HOLD-UPLOAD-POINTS         PIC S9(7) COMP.
014200
014300*** CANONICAL METRICS / SCORED RECORD SHARED WITH WJLOAD, WJRPT
014400     COPY WJMETRIC.
014500
014600*** WHOLE-RECORD VIEWS - USED TO BLANK A RECORD IN ONE MOVE
014700 01  WJ-METRICS-BLANK-VIEW REDEFINES WJ-METRICS-REC.
014800     05  WJM-WHOLE-RECORD           PIC X(91).
014900
015000 01  WJ-SCORED-BLANK-VIEW REDEFINES WJ-SCORED-REC.
015100     05  WJS-WHOLE-RECORD           PIC X(100).
015200
015300 PROCEDURE DIVISION.
015400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015500     PERFORM 100-MAINLINE THRU 100-EXIT
015600         UNTIL NO-MORE-METRICS.
015700     PERFORM 300-FIND-MAXIMUMS THRU 300-EXIT.
015800     PERFORM 400-COMPUTE-SCORES THRU 400-EXIT.
015900     PERFORM 500-RANK-CONTRIBUTORS THRU 500-EXIT.
016000     PERFORM 900-CLEANUP THRU 900-EXIT.
016100     MOVE +0 TO RETURN-CODE.
016200     GOBACK.
016300
016400 000-HOUSEKEEPING.
016500     DISPLAY 'WJSCORE - HOUSEKEEPING'.
016600     OPEN INPUT METRICS-WORK.
016700     OPEN OUTPUT SCORED-OUT.
016800     INITIALIZE COUNTERS-AND-ACCUMULATORS,
016900                WJ-MAXIMUMS,
017000                WJ-AGG-TABLE.
017100     SET AG-IDX TO 1.
017200     PERFORM 110-READ-METRICS-RTN THRU 110-EXIT.
017300 000-EXIT.
017400     EXIT.
017500
017600*** -------- B2.1 READ AND AGGREGATE --------
017700 100-MAINLINE.
017800     PERFORM 120-AGGREGATE-ONE-RECORD THRU 120-EXIT.
017900     PERFORM 110-READ-METRICS-RTN THRU 110-EXIT.
018000 100-EXIT.
018100     EXIT.
018200
018300 110-READ-METRICS-RTN.
018400     READ METRICS-WORK INTO WJ-METRICS-REC
018500         AT END
018600         MOVE 'N' TO MORE-METRICS-SW
018700         GO TO 110-EXIT
018800     END-READ.
018900     ADD 1 TO RECORDS-READ.
019000 110-EXIT.
019100     EXIT.
019200
019300*** LINEAR-PROBE TABLE SEARCH - FIRST SPACE-FILLED SLOT IS THE
019400*** NEXT FREE ENTRY (TABLE INITIALIZED TO SPACES AT 000)
019500 120-AGGREGATE-ONE-RECORD.
019600     SET AG-IDX TO 1.
019700     SEARCH AGG-ENTRY
019800         AT END
019900             DISPLAY 'WJSCORE: CONTRIBUTOR TABLE FULL - ENTRY '
020000                     'DROPPED FOR ' WJM-USERNAME
020100         WHEN AGG-USERNAME(AG-IDX) = WJM-USERNAME
020200             PERFORM 130-UPDATE-EXISTING-AGG THRU 130-EXIT
020300         WHEN AGG-USERNAME(AG-IDX) = SPACES
020400             PERFORM 140-ADD-NEW-AGG THRU 140-EXIT
020500     END-SEARCH.
020600 120-EXIT.
020700     EXIT.
020800
020900*** B2.1 - SUM EVERY NUMERIC METRIC ACROSS DUPLICATE USER ROWS
021000 130-UPDATE-EXISTING-AGG.
021100     ADD WJM-ARTICLES-CREATED TO AGG-METRIC(AG-IDX, 1).
021200     ADD WJM-BYTES-ADDED      TO AGG-METRIC(AG-IDX, 2).
021300     ADD WJM-ARTICLES-EDITED  TO AGG-METRIC(AG-IDX, 3).
021400     ADD WJM-REFERENCES-ADDED TO AGG-METRIC(AG-IDX, 4).
021500     ADD WJM-UPLOAD-COUNT     TO AGG-METRIC(AG-IDX, 5).
021600     ADD WJM-WIKIDATA-EDITS   TO AGG-METRIC(AG-IDX, 6).
021700     ADD WJM-TOTAL-EDITS      TO AGG-METRIC(AG-IDX, 7).
021800 130-EXIT.
021900     EXIT.
022000
022100 140-ADD-NEW-AGG.
022200     MOVE WJM-USERNAME          TO AGG-USERNAME(AG-IDX).
022300     MOVE WJM-ARTICLES-CREATED  TO AGG-METRIC(AG-IDX, 1).
022400     MOVE WJM-BYTES-ADDED       TO AGG-METRIC(AG-IDX, 2).
022500     MOVE WJM-ARTICLES-EDITED   TO AGG-METRIC(AG-IDX, 3).
022600     MOVE WJM-REFERENCES-ADDED  TO AGG-METRIC(AG-IDX, 4).
022700     MOVE WJM-UPLOAD-COUNT      TO AGG-METRIC(AG-IDX, 5).
022800     MOVE WJM-WIKIDATA-EDITS    TO AGG-METRIC(AG-IDX, 6).
022900     MOVE WJM-TOTAL-EDITS       TO AGG-METRIC(AG-IDX, 7).
023000     ADD 1 TO AGG-ENTRY-COUNT.
023100 140-EXIT.
023200     EXIT.
023300
023400*** -------- B2.2 MAX-NORMALIZATION - FIND THE MAXIMUMS --------
023500 300-FIND-MAXIMUMS.
023600     PERFORM 310-SCAN-ONE-ENTRY-FOR-MAX THRU 310-EXIT
023700         VARYING AG-IDX FROM 1 BY 1
023800         UNTIL AG-IDX > AGG-ENTRY-COUNT.
023900 300-EXIT.
024000     EXIT.
024100
024200 310-SCAN-ONE-ENTRY-FOR-MAX.
024300     PERFORM 320-COMPARE-ONE-METRIC-MAX THRU 320-EXIT
024400         VARYING MET-SUB FROM 1 BY 1
024500         UNTIL MET-SUB > 7.
024600 310-EXIT.
024700     EXIT.
024800
024900 320-COMPARE-ONE-METRIC-MAX.
025000     IF AGG-METRIC(AG-IDX, MET-SUB) > MAX-METRIC(MET-SUB)
025100         MOVE AGG-METRIC(AG-IDX, MET-SUB) TO MAX-METRIC(MET-SUB)
025200     END-IF.
025300 320-EXIT.
025400     EXIT.
025500
025600*** -------- B2.3/B2.4 WEIGHTED GLOBAL SCORE --------
025700 400-COMPUTE-SCORES.
025800     PERFORM 410-SCORE-ONE-ENTRY THRU 410-EXIT
025900         VARYING AG-IDX FROM 1 BY 1
026000         UNTIL AG-IDX > AGG-ENTRY-COUNT.
026100 400-EXIT.
026200     EXIT.
026300
026400 410-SCORE-ONE-ENTRY.
026500     MOVE 0 TO AGG-GLOBAL-SCORE(AG-IDX).
026600     PERFORM 420-ADD-ONE-METRIC-SCORE THRU 420-EXIT
026700         VARYING MET-SUB FROM 1 BY 1
026800         UNTIL MET-SUB > 7.
026900*** B1.3 - UPLOAD POINTS = 3 X UPLOAD-COUNT (METRIC SLOT 5)
027000     COMPUTE AGG-UPLOAD-POINTS(AG-IDX) =
027100         AGG-METRIC(AG-IDX, 5) * WJ-UPLOAD-POINTS-FACTOR.
027200 410-EXIT.
027300     EXIT.
027400
027500*** 08/30/92 TLC - ZERO-MAXIMUM GUARD (B2.2)
027600 420-ADD-ONE-METRIC-SCORE.
027700     IF MAX-METRIC(MET-SUB) = 0
027800         MOVE 0 TO WS-NORM-RATIO
027900     ELSE
028000         COMPUTE WS-NORM-RATIO ROUNDED =
028100             AGG-METRIC(AG-IDX, MET-SUB) / MAX-METRIC(MET-SUB)
028200     END-IF.
028300     COMPUTE WS-METRIC-SCORE ROUNDED =
028400         WS-NORM-RATIO * WJ-WEIGHT(MET-SUB).
028500     ADD WS-METRIC-SCORE TO AGG-GLOBAL-SCORE(AG-IDX).
028600 420-EXIT.
028700     EXIT.
028800
028900*** -------- B2.5 RANK DESCENDING, STABLE ON TIES --------
029000 500-RANK-CONTRIBUTORS.
029100     PERFORM 510-BUBBLE-PASS THRU 510-EXIT
029200         VARYING SRT-I FROM 1 BY 1
029300         UNTIL SRT-I > AGG-ENTRY-COUNT.
029400     PERFORM 600-WRITE-SCORED-RTN THRU 600-EXIT
029500         VARYING AG-IDX FROM 1 BY 1
029600         UNTIL AG-IDX > AGG-ENTRY-COUNT.
029700 500-EXIT.
029800     EXIT.
029900
030000 510-BUBBLE-PASS.
030100     PERFORM 520-COMPARE-SWAP THRU 520-EXIT
030200         VARYING SRT-J FROM 1 BY 1
030300         UNTIL SRT-J > AGG-ENTRY-COUNT - 1.
030400 510-EXIT.
030500     EXIT.
030600
030700*** 05/17/94 TLC - STRICTLY-GREATER SWAP KEEPS TIES IN INPUT
030800*** ORDER - DO NOT CHANGE TO >= WITHOUT JURY DESK SIGN-OFF
030900 520-COMPARE-SWAP.
031000     IF AGG-GLOBAL-SCORE(SRT-J) < AGG-GLOBAL-SCORE(SRT-J + 1)
031100         MOVE AGG-ENTRY(SRT-J)     TO WJ-AGG-HOLD-ENTRY
031200         MOVE AGG-ENTRY(SRT-J + 1) TO AGG-ENTRY(SRT-J)
031300         MOVE WJ-AGG-HOLD-ENTRY    TO AGG-ENTRY(SRT-J + 1)
031400     END-IF.
031500 520-EXIT.
031600     EXIT.
031700
031800*** RANK = POSITION IN THE SORTED TABLE - 1..N, NO TIE SHARING
031900 600-WRITE-SCORED-RTN.
032000     MOVE AG-IDX                     TO WJS-RANK.
032100     MOVE AGG-USERNAME(AG-IDX)       TO WJS-USERNAME.
032200     MOVE AGG-METRIC(AG-IDX, 7)      TO WJS-TOTAL-EDITS.
032300     MOVE AGG-METRIC(AG-IDX, 1)      TO WJS-ARTICLES-CREATED.
032400     MOVE AGG-METRIC(AG-IDX, 3)      TO WJS-ARTICLES-EDITED.
032500     MOVE AGG-METRIC(AG-IDX, 2)      TO WJS-BYTES-ADDED.
032600     MOVE AGG-METRIC(AG-IDX, 4)      TO WJS-REFERENCES-ADDED.
032700     MOVE AGG-METRIC(AG-IDX, 5)      TO WJS-UPLOAD-COUNT.
032800     MOVE AGG-METRIC(AG-IDX, 6)      TO WJS-WIKIDATA-EDITS.
032900     MOVE AGG-GLOBAL-SCORE(AG-IDX)   TO WJS-GLOBAL-SCORE.
033000     MOVE AGG-UPLOAD-POINTS(AG-IDX)  TO WJS-UPLOAD-POINTS.
033100     MOVE WJ-SCORED-REC TO SO-REC.
033200     WRITE SO-REC.
033300     ADD 1 TO RECORDS-WRITTEN.
033400 600-EXIT.
033500     EXIT.
033600
033700 900-CLEANUP.
033800     DISPLAY 'WJSCORE - CLEAN-UP'.
033900     CLOSE METRICS-WORK.
034000     CLOSE SCORED-OUT.
034100     DISPLAY 'WJSCORE: RECORDS READ    - ' RECORDS-READ.
034200     DISPLAY 'WJSCORE: RECORDS WRITTEN - ' RECORDS-WRITTEN.
034300     DISPLAY 'WJSCORE - NORMAL END OF JOB'.
034400 900-EXIT.
034500     EXIT.
