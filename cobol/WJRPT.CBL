000100*-----------------------
000200 IDENTIFICATION DIVISION.
000300*-----------------------
000400 PROGRAM-ID.    WJRPT.
000500 AUTHOR.        T L CHEN.
000600 INSTALLATION.  CIVIC COMPUTING SERVICES.
000700 DATE-WRITTEN.  05/11/90.
000800 DATE-COMPILED. 05/11/90.
000900 SECURITY.      NON-CONFIDENTIAL.
001000***************************************************************
001100*  THIS PROGRAM READS THE RANKED SCORED-OUT FILE (WRITTEN BY
001200*  WJSCORE) AND PRINTS THE JURY LEADERBOARD REPORT - A SUMMARY
001300*  LINE, THE TOP TEN CONTRIBUTORS, AND A FULL-DETAIL PROFILE
001400*  SECTION FOR EVERY SCORED CONTRIBUTOR.
001500*
001600*  MODIFICATION LOG:
001700*  -----------------------------------------------------------
001800*  05/11/90  TLC  ORIGINAL CODING - LEADERBOARD SECTION ONLY
001900*  09/23/91  RLF  ADDED PER-CONTRIBUTOR PROFILE SECTION AND
002000*                 THE UPLOAD-POINTS BREAKDOWN LINE (JURY DESK
002100*                 WANTED ONE REPORT INSTEAD OF TWO JOB STEPS)
002200*  03/02/93  TLC  MEDIAN CALCULATION CORRECTED FOR AN EVEN
002300*                 CONTRIBUTOR COUNT - USE THE MEAN OF BOTH
002400*                 MIDDLE SCORES, NOT JUST THE LOWER ONE
002500*  07/15/95  MHB  ADDED THE "NO DATA" LINE WHEN NO CONTRIBUTORS
002600*                 WERE SCORED - PREVIOUSLY FELL THROUGH WITH A
002700*                 ZERO-DIVIDE ON THE MEAN CALCULATION
002800*  01/22/97  MHB  EXPANDED CONTRIBUTOR TABLE FROM 500 TO 2000
002900*                 ENTRIES - CONTEST PARTICIPATION GREW
003000*  10/08/98  MHB  Y2K READINESS REVIEW - THE BANNER DATE FIELD
003100*                 IS A TWO-DIGIT YEAR BUT IS PRINT-ONLY, NEVER
003200*                 USED IN ARITHMETIC - Y2K N/A, NO CHANGE MADE
003300*  03/02/99  MHB  Y2K SIGN-OFF PER MEMO 99-014
003400*  07/19/01  PDQ  CLEANED UP FILE STATUS CHECKING TO MATCH
003500*                 CURRENT SHOP STANDARD (CR-2516)
003600*  08/09/26  DWK  CR-4401 RUN REBUILT FOR THE JURY SCORING
003700*                 REWRITE - SEE WJLOAD AND WJSCORE
003800*  08/09/26  DWK  CR-4402 REPORT-OUT WAS MISSING ITS FILE
003900*                 STATUS CLAUSE - ADDED RO-STATUS SO THIS
004000*                 FILE ACTUALLY MEETS THE CR-2516 STANDARD
004100*  08/09/26  DWK  CR-4403 REPORT-OUT WAS MISSING ORGANIZATION
004200*                 IS LINE SEQUENTIAL - DEFAULTED TO FIXED-BLOCK
004300*                 SEQUENTIAL, WRONG ORGANIZATION FOR A PRINT
004400*                 FILE; ALSO DROPPED THE UNUSED CLASS TEST LEFT
004500*                 OVER FROM AN EARLIER DRAFT
004600***************************************************************
004700*--------------------
004800 ENVIRONMENT DIVISION.
004900*--------------------
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SCORED-OUT
005800       ASSIGN TO SCOREOUT
005900       FILE STATUS IS SO-STATUS.
006000
006100     SELECT REPORT-OUT
006200       ASSIGN TO RPTOUT
006300       ORGANIZATION IS LINE SEQUENTIAL
006400       FILE STATUS IS RO-STATUS.
006500*-------------
006600 DATA DIVISION.
006700*-------------
006800 FILE SECTION.
006900 FD  SCORED-OUT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 100 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS SO-REC.
007500 01  SO-REC                       PIC X(100).
007600
007700 FD  REPORT-OUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 110 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS RPT-REC.
008300 01  RPT-REC                      PIC X(110).
008400
008500 WORKING-STORAGE SECTION.
008600
008700 01  FILE-STATUS-CODES.
008800     05  SO-STATUS                PIC X(2).
008900         88  NO-MORE-SO-DATA      VALUE '10'.
009000     05  RO-STATUS                PIC X(2).
009100         88  RO-WRITE-OK          VALUE SPACES.
009200
009300 77  WJ-TOP-N-LIMIT               PIC 9(2)  VALUE 10.
009400 77  RPT-PAGE-NO                  PIC S9(4) COMP VALUE 1.
009500 77  WS-TOP-N                     PIC S9(4) COMP VALUE 0.
009600 77  MORE-SCORED-SW               PIC X(1)  VALUE SPACE.
009700     88  NO-MORE-SCORED                     VALUE 'N'.
009800
009900 01  COUNTERS-AND-ACCUMULATORS.
010000     05  RECORDS-READ             PIC S9(7) COMP VALUE 0.
010100     05  LINES-WRITTEN            PIC S9(7) COMP VALUE 0.
010200
010300 01  WS-SUMMARY-FIELDS.
010400     05  CONTRIB-COUNT            PIC S9(5)      COMP VALUE 0.
010500     05  WS-SCORE-SUM             PIC S9(7)V9(4) COMP-3 VALUE 0.
010600     05  WS-MEAN-SCORE            PIC S9(3)V99   COMP-3 VALUE 0.
010700     05  WS-MEDIAN-SCORE          PIC S9(3)V99   COMP-3 VALUE 0.
010800     05  WS-MID-1                 PIC S9(4)      COMP VALUE 0.
010900     05  WS-MID-2                 PIC S9(4)      COMP VALUE 0.
011000
011100*** TODAY'S DATE FOR THE REPORT BANNER - PRINT ONLY, NO
011200*** ARITHMETIC IS EVER DONE ON THIS FIELD (SEE Y2K NOTE ABOVE)
011300 01  WS-CURRENT-DATE              PIC 9(6)       VALUE 0.
011400 01  WS-CURRENT-DATE-PARTS REDEFINES WS-CURRENT-DATE.
011500     05  WS-CUR-YY                PIC 9(2).
011600     05  WS-CUR-MM                PIC 9(2).
011700     05  WS-CUR-DD                PIC 9(2).
011800
011900*** ONE TABLE ENTRY PER SCORED CONTRIBUTOR, LOADED FROM R4
012000 01  WJ-PROFILE-TABLE.
012100     05  PROF-ENTRY OCCURS 2000 TIMES INDEXED BY PF-IDX.
012200         10  PROF-RANK                  PIC 9(4).
012300         10  PROF-USERNAME              PIC X(30).
012400         10  PROF-METRICS-NAMED.
012500             15  PROF-TOTAL-EDITS       PIC 9(09).
012600             15  PROF-ARTICLES-CREATED  PIC 9(09).
012700             15  PROF-ARTICLES-EDITED   PIC 9(09).
012800             15  PROF-BYTES-ADDED       PIC 9(09).
012900             15  PROF-REFERENCES-ADDED  PIC 9(09).
013000             15  PROF-UPLOAD-COUNT      PIC 9(09).
013100             15  PROF-WIKIDATA-EDITS    PIC 9(09).
013200         10  PROF-METRICS-ARRAY REDEFINES PROF-METRICS-NAMED.
013300             15  PROF-METRIC-VAL  OCCURS 7 TIMES PIC 9(09).
013400         10  PROF-GLOBAL-SCORE          PIC 9(3)V9(4).
013500         10  PROF-UPLOAD-POINTS         PIC 9(7).
013600
013700*** CANONICAL SCORED RECORD SHARED WITH WJLOAD, WJSCORE
013800     COPY WJMETRIC.
013900
014000*** WHOLE-RECORD VIEW - USED TO BLANK THE RECORD IN ONE MOVE
014100 01  WJ-SCORED-BLANK-VIEW REDEFINES WJ-SCORED-REC.
014200     05  WJS-WHOLE-RECORD            PIC X(100).
014300
014400*************************************************************
014500****** Report headings and body lines begin here ******
014600*************************************************************
014700 01  WS-BLANK-LINE                   PIC X(110) VALUE SPACES.
014800
014900 01  WS-HEADER-1.
015000     05  FILLER                 PIC X(1)  VALUE SPACE.
015100     05  FILLER                 PIC X(12) VALUE 'REPORT: A245'.
015200     05  FILLER                 PIC X(3)  VALUE SPACES.
015300     05  FILLER                 PIC X(50) VALUE
015400         'WIKIJURY CONTRIBUTION LEADERBOARD AND PROFILE REP'
015500         'ORT'.
015600     05  FILLER                 PIC X(3)  VALUE SPACES.
015700     05  HDR-DATE                PIC X(8).
015800     05  FILLER                 PIC X(4)  VALUE SPACES.
015900     05  FILLER                 PIC X(5)  VALUE 'PAGE '.
016000     05  HDR-PAGE                PIC ZZ.
016100     05  FILLER                 PIC X(22) VALUE SPACES.
016200
016300 01  WS-HEADER-2.
016400     05  FILLER                 PIC X(3)  VALUE SPACES.
016500     05  FILLER                 PIC X(4)  VALUE 'RANK'.
016600     05  FILLER                 PIC X(3)  VALUE SPACES.
016700     05  FILLER                 PIC X(30) VALUE 'USERNAME'.
016800     05  FILLER                 PIC X(3)  VALUE SPACES.
016900     05  FILLER                 PIC X(12) VALUE 'GLOBAL SCORE'.
017000     05  FILLER                 PIC X(55) VALUE SPACES.
017100
017200 01  WS-HEADER-3.
017300     05  FILLER                 PIC X(3)  VALUE SPACES.
017400     05  FILLER                 PIC X(4)  VALUE ALL '='.
017500     05  FILLER                 PIC X(3)  VALUE SPACES.
017600     05  FILLER                 PIC X(30) VALUE ALL '='.
017700     05  FILLER                 PIC X(3)  VALUE SPACES.
017800     05  FILLER                 PIC X(12) VALUE ALL '='.
017900     05  FILLER                 PIC X(55) VALUE SPACES.
018000
018100*** B3.1/B3.2 - COUNT, MEAN, MEDIAN TO 2 DECIMALS
018200 01  WS-SUMMARY-LINE.
018300     05  FILLER                 PIC X(3)  VALUE SPACES.
018400     05  FILLER                 PIC X(14) VALUE 'CONTRIBUTORS: '.
018500     05  SL-COUNT                PIC ZZZZ9.
018600     05  FILLER                 PIC X(3)  VALUE SPACES.
018700     05  FILLER                 PIC X(12) VALUE 'MEAN SCORE: '.
018800     05  SL-MEAN                 PIC ZZ9.99.
018900     05  FILLER                 PIC X(3)  VALUE SPACES.
019000     05  FILLER                 PIC X(14) VALUE 'MEDIAN SCORE: '.
019100     05  SL-MEDIAN               PIC ZZ9.99.
019200     05  FILLER                 PIC X(44) VALUE SPACES.
019300
019400*** B3.4 - EMPTY INPUT
019500 01  WS-NO-DATA-LINE.
019600     05  FILLER                 PIC X(3)  VALUE SPACES.
019700     05  FILLER                 PIC X(40) VALUE
019800         'NO DATA - NO CONTRIBUTORS WERE SCORED.'.
019900     05  FILLER                 PIC X(67) VALUE SPACES.
020000
020100*** B3.3 - ONE TOP-TEN LEADERBOARD ROW
020200 01  WS-LEADER-LINE.
020300     05  FILLER                 PIC X(3)  VALUE SPACES.
020400     05  LL-RANK                 PIC ZZZ9.
020500     05  FILLER                 PIC X(3)  VALUE SPACES.
020600     05  LL-USERNAME              PIC X(30).
020700     05  FILLER                 PIC X(3)  VALUE SPACES.
020800     05  LL-SCORE                PIC ZZ9.99.
020900     05  FILLER                 PIC X(6)  VALUE SPACES.
021000     05  FILLER                 PIC X(55) VALUE SPACES.
021100
021200*** U4 - PROFILE SECTION LINES (B4.1/B4.2)
021300 01  WS-PROFILE-HEADER-LINE.
021400     05  FILLER                 PIC X(3)  VALUE SPACES.
021500     05  FILLER                 PIC X(19) VALUE
021600         'CONTRIBUTOR PROFILE'.
021700     05  FILLER                 PIC X(3)  VALUE SPACES.
021800     05  FILLER                 PIC X(6)  VALUE 'RANK: '.
021900     05  PH-RANK                  PIC ZZZ9.
022000     05  FILLER                 PIC X(3)  VALUE SPACES.
022100     05  FILLER                 PIC X(7)  VALUE 'SCORE: '.
022200     05  PH-SCORE                 PIC Z9.9.
022300     05  FILLER                 PIC X(61) VALUE SPACES.
022400
022500 01  WS-PROFILE-USERNAME-LINE.
022600     05  FILLER                 PIC X(3)  VALUE SPACES.
022700     05  FILLER                 PIC X(10) VALUE 'USERNAME: '.
022800     05  PU-USERNAME              PIC X(30).
022900     05  FILLER                 PIC X(67) VALUE SPACES.
023000
023100*** METRIC LINE 1 - ARTS CREATED, ARTS EDITED, BYTES, REFERENCES
023200 01  WS-PROFILE-METRICS-LINE1.
023300     05  FILLER                 PIC X(3)  VALUE SPACES.
023400     05  FILLER                 PIC X(18) VALUE
023500         'ARTICLES CREATED: '.
023600     05  PM-ARTICLES-CREATED      PIC ZZZZ9.
023700     05  FILLER                 PIC X(3)  VALUE SPACES.
023800     05  FILLER                 PIC X(17) VALUE
023900         'ARTICLES EDITED: '.
024000     05  PM-ARTICLES-EDITED       PIC ZZZZ9.
024100     05  FILLER                 PIC X(3)  VALUE SPACES.
024200     05  FILLER                 PIC X(13) VALUE 'BYTES ADDED: '.
024300     05  PM-BYTES-ADDED           PIC ZZZ,ZZZ,ZZ9.
024400     05  FILLER                 PIC X(3)  VALUE SPACES.
024500     05  FILLER                 PIC X(18) VALUE
024600         'REFERENCES ADDED: '.
024700     05  PM-REFERENCES-ADDED      PIC ZZZZ9.
024800     05  FILLER                 PIC X(6)  VALUE SPACES.
024900
025000*** METRIC LINE 2 - FILES UPLOADED, WIKIDATA EDITS, TOTAL EDITS
025100 01  WS-PROFILE-METRICS-LINE2.
025200     05  FILLER                 PIC X(3)  VALUE SPACES.
025300     05  FILLER                 PIC X(16) VALUE
025400         'FILES UPLOADED: '.
025500     05  PM-UPLOAD-COUNT          PIC ZZZZ9.
025600     05  FILLER                 PIC X(3)  VALUE SPACES.
025700     05  FILLER                 PIC X(16) VALUE
025800         'WIKIDATA EDITS: '.
025900     05  PM-WIKIDATA-EDITS        PIC ZZZZ9.
026000     05  FILLER                 PIC X(3)  VALUE SPACES.
026100     05  FILLER                 PIC X(13) VALUE 'TOTAL EDITS: '.
026200     05  PM-TOTAL-EDITS           PIC ZZZZZZ9.
026300     05  FILLER                 PIC X(39) VALUE SPACES.
026400
026500*** B4.2 - POINTS BREAKDOWN - FILES UPLOADED nnnnn X 3 PTS = total
026600 01  WS-POINTS-LINE.
026700     05  FILLER                 PIC X(3)  VALUE SPACES.
026800     05  FILLER                 PIC X(16) VALUE
026900         'FILES UPLOADED  '.
027000     05  PL-UPLOAD-COUNT          PIC ZZZZ9.
027100     05  FILLER                 PIC X(2)  VALUE SPACES.
027200     05  FILLER                 PIC X(10) VALUE 'X 3 PTS = '.
027300     05  PL-TOTAL-POINTS          PIC ZZZZZZ9.9.
027400     05  FILLER                 PIC X(65) VALUE SPACES.
027500
027600 PROCEDURE DIVISION.
027700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027800     PERFORM 100-MAINLINE THRU 100-EXIT
027900         UNTIL NO-MORE-SCORED.
028000     IF CONTRIB-COUNT = 0
028100         PERFORM 250-WRITE-NO-DATA THRU 250-EXIT
028200     ELSE
028300         PERFORM 400-COMPUTE-SUMMARY-STATS THRU 400-EXIT
028400         PERFORM 500-WRITE-LEADERBOARD THRU 500-EXIT
028500         PERFORM 600-WRITE-PROFILES THRU 600-EXIT
028600     END-IF.
028700     PERFORM 900-CLEANUP THRU 900-EXIT.
028800     MOVE +0 TO RETURN-CODE.
028900     GOBACK.
029000
029100 000-HOUSEKEEPING.
029200     DISPLAY 'WJRPT - HOUSEKEEPING'.
029300     OPEN INPUT SCORED-OUT.
029400     OPEN OUTPUT REPORT-OUT.
029500     ACCEPT WS-CURRENT-DATE FROM DATE.
029600     MOVE WS-CUR-MM TO HDR-DATE(1:2).
029700     MOVE WS-CUR-DD TO HDR-DATE(4:2).
029800     MOVE WS-CUR-YY TO HDR-DATE(7:2).
029900     MOVE '/' TO HDR-DATE(3:1).
030000     MOVE '/' TO HDR-DATE(6:1).
030100     INITIALIZE WS-SUMMARY-FIELDS, WJ-PROFILE-TABLE.
030200     SET PF-IDX TO 1.
030300     PERFORM 110-READ-SCORED-RTN THRU 110-EXIT.
030400 000-EXIT.
030500     EXIT.
030600
030700*** -------- LOAD THE R4 SET AND ACCUMULATE THE SCORE SUM --------
030800 100-MAINLINE.
030900     PERFORM 120-LOAD-ONE-PROFILE THRU 120-EXIT.
031000     PERFORM 110-READ-SCORED-RTN THRU 110-EXIT.
031100 100-EXIT.
031200     EXIT.
031300
031400 110-READ-SCORED-RTN.
031500     READ SCORED-OUT INTO WJ-SCORED-REC
031600         AT END
031700         MOVE 'N' TO MORE-SCORED-SW
031800         GO TO 110-EXIT
031900     END-READ.
032000     ADD 1 TO RECORDS-READ.
032100 110-EXIT.
032200     EXIT.
032300
032400 120-LOAD-ONE-PROFILE.
032500     ADD 1 TO CONTRIB-COUNT.
032600     SET PF-IDX TO CONTRIB-COUNT.
032700     MOVE WJS-RANK                 TO PROF-RANK(PF-IDX).
032800     MOVE WJS-USERNAME             TO PROF-USERNAME(PF-IDX).
032900     MOVE WJS-TOTAL-EDITS          TO PROF-TOTAL-EDITS(PF-IDX).
033000     MOVE WJS-ARTICLES-CREATED     TO
033100                                    PROF-ARTICLES-CREATED(PF-IDX).
033200     MOVE WJS-ARTICLES-EDITED      TO
033300                                    PROF-ARTICLES-EDITED(PF-IDX).
033400     MOVE WJS-BYTES-ADDED          TO PROF-BYTES-ADDED(PF-IDX).
033500     MOVE WJS-REFERENCES-ADDED     TO
033600                                    PROF-REFERENCES-ADDED(PF-IDX).
033700     MOVE WJS-UPLOAD-COUNT         TO PROF-UPLOAD-COUNT(PF-IDX).
033800     MOVE WJS-WIKIDATA-EDITS       TO
033900                                    PROF-WIKIDATA-EDITS(PF-IDX).
034000     MOVE WJS-GLOBAL-SCORE         TO PROF-GLOBAL-SCORE(PF-IDX).
034100     MOVE WJS-UPLOAD-POINTS        TO PROF-UPLOAD-POINTS(PF-IDX).
034200     ADD WJS-GLOBAL-SCORE TO WS-SCORE-SUM.
034300 120-EXIT.
034400     EXIT.
034500
034600*** -------- B3.4 EMPTY INPUT --------
034700 250-WRITE-NO-DATA.
034800     PERFORM 210-WRITE-REPORT-HEADERS THRU 210-EXIT.
034900     WRITE RPT-REC FROM WS-NO-DATA-LINE.
035000     ADD 1 TO LINES-WRITTEN.
035100 250-EXIT.
035200     EXIT.
035300
035400 210-WRITE-REPORT-HEADERS.
035500     MOVE RPT-PAGE-NO TO HDR-PAGE.
035600     WRITE RPT-REC FROM WS-HEADER-1.
035700     WRITE RPT-REC FROM WS-BLANK-LINE.
035800     ADD 2 TO LINES-WRITTEN.
035900 210-EXIT.
036000     EXIT.
036100
036200*** -------- B3.1/B3.2 MEAN AND MEDIAN --------
036300 400-COMPUTE-SUMMARY-STATS.
036400     COMPUTE WS-MEAN-SCORE ROUNDED =
036500         WS-SCORE-SUM / CONTRIB-COUNT.
036600     COMPUTE WS-MID-1 = (CONTRIB-COUNT + 1) / 2.
036700     COMPUTE WS-MID-2 = CONTRIB-COUNT - WS-MID-1 + 1.
036800     COMPUTE WS-MEDIAN-SCORE ROUNDED =
036900         (PROF-GLOBAL-SCORE(WS-MID-1) +
037000          PROF-GLOBAL-SCORE(WS-MID-2)) / 2.
037100 400-EXIT.
037200     EXIT.
037300
037400*** -------- B3.3 LEADERBOARD - SUMMARY PLUS TOP 10 --------
037500 500-WRITE-LEADERBOARD.
037600     PERFORM 210-WRITE-REPORT-HEADERS THRU 210-EXIT.
037700     MOVE CONTRIB-COUNT TO SL-COUNT.
037800     MOVE WS-MEAN-SCORE TO SL-MEAN.
037900     MOVE WS-MEDIAN-SCORE TO SL-MEDIAN.
038000     WRITE RPT-REC FROM WS-SUMMARY-LINE.
038100     WRITE RPT-REC FROM WS-BLANK-LINE.
038200     WRITE RPT-REC FROM WS-HEADER-2.
038300     WRITE RPT-REC FROM WS-HEADER-3.
038400     ADD 4 TO LINES-WRITTEN.
038500     IF CONTRIB-COUNT > WJ-TOP-N-LIMIT
038600         MOVE WJ-TOP-N-LIMIT TO WS-TOP-N
038700     ELSE
038800         MOVE CONTRIB-COUNT TO WS-TOP-N
038900     END-IF.
039000     PERFORM 510-WRITE-ONE-LEADER-LINE THRU 510-EXIT
039100         VARYING PF-IDX FROM 1 BY 1
039200         UNTIL PF-IDX > WS-TOP-N.
039300     WRITE RPT-REC FROM WS-BLANK-LINE.
039400     ADD 1 TO LINES-WRITTEN.
039500 500-EXIT.
039600     EXIT.
039700
039800 510-WRITE-ONE-LEADER-LINE.
039900     MOVE PROF-RANK(PF-IDX)     TO LL-RANK.
040000     MOVE PROF-USERNAME(PF-IDX) TO LL-USERNAME.
040100     COMPUTE LL-SCORE ROUNDED = PROF-GLOBAL-SCORE(PF-IDX).
040200     WRITE RPT-REC FROM WS-LEADER-LINE.
040300     ADD 1 TO LINES-WRITTEN.
040400 510-EXIT.
040500     EXIT.
040600
040700*** -------- U4 FULL-DETAIL PROFILE FOR EVERY CONTRIBUTOR --------
040800 600-WRITE-PROFILES.
040900     PERFORM 610-WRITE-ONE-PROFILE THRU 610-EXIT
041000         VARYING PF-IDX FROM 1 BY 1
041100         UNTIL PF-IDX > CONTRIB-COUNT.
041200 600-EXIT.
041300     EXIT.
041400
041500 610-WRITE-ONE-PROFILE.
041600     MOVE PROF-RANK(PF-IDX) TO PH-RANK.
041700     COMPUTE PH-SCORE ROUNDED = PROF-GLOBAL-SCORE(PF-IDX).
041800     WRITE RPT-REC FROM WS-PROFILE-HEADER-LINE.
041900     MOVE PROF-USERNAME(PF-IDX) TO PU-USERNAME.
042000     WRITE RPT-REC FROM WS-PROFILE-USERNAME-LINE.
042100     MOVE PROF-ARTICLES-CREATED(PF-IDX) TO PM-ARTICLES-CREATED.
042200     MOVE PROF-ARTICLES-EDITED(PF-IDX)  TO PM-ARTICLES-EDITED.
042300     MOVE PROF-BYTES-ADDED(PF-IDX)      TO PM-BYTES-ADDED.
042400     MOVE PROF-REFERENCES-ADDED(PF-IDX) TO PM-REFERENCES-ADDED.
042500     WRITE RPT-REC FROM WS-PROFILE-METRICS-LINE1.
042600     MOVE PROF-UPLOAD-COUNT(PF-IDX)     TO PM-UPLOAD-COUNT.
042700     MOVE PROF-WIKIDATA-EDITS(PF-IDX)   TO PM-WIKIDATA-EDITS.
042800     MOVE PROF-TOTAL-EDITS(PF-IDX)      TO PM-TOTAL-EDITS.
042900     WRITE RPT-REC FROM WS-PROFILE-METRICS-LINE2.
043000     PERFORM 620-WRITE-POINTS-LINE THRU 620-EXIT.
043100     WRITE RPT-REC FROM WS-BLANK-LINE.
043200     ADD 5 TO LINES-WRITTEN.
043300 610-EXIT.
043400     EXIT.
043500
043600*** B4.2 - UPLOAD-COUNT, POINTS-PER-UNIT 3, TOTAL POINTS
043700*** (PROF-UPLOAD-POINTS WAS ALREADY COMPUTED BY WJSCORE - B1.3)
043800 620-WRITE-POINTS-LINE.
043900     MOVE PROF-UPLOAD-COUNT(PF-IDX)  TO PL-UPLOAD-COUNT.
044000     MOVE PROF-UPLOAD-POINTS(PF-IDX) TO PL-TOTAL-POINTS.
044100     WRITE RPT-REC FROM WS-POINTS-LINE.
044200     ADD 1 TO LINES-WRITTEN.
044300 620-EXIT.
044400     EXIT.
044500
044600 900-CLEANUP.
044700     DISPLAY 'WJRPT - CLEAN-UP'.
044800     CLOSE SCORED-OUT.
044900     CLOSE REPORT-OUT.
045000     DISPLAY 'WJRPT: RECORDS READ  - ' RECORDS-READ.
045100     DISPLAY 'WJRPT: LINES WRITTEN - ' LINES-WRITTEN.
045200     DISPLAY 'WJRPT - NORMAL END OF JOB'.
045300 900-EXIT.
045400     EXIT.
