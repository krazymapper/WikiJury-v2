000100*-----------------------
000200 IDENTIFICATION DIVISION.
000300*-----------------------
000400 PROGRAM-ID.    WJLOAD.
000500 AUTHOR.        D W KOSTER.
000600 INSTALLATION.  CIVIC COMPUTING SERVICES.
000700 DATE-WRITTEN.  03/14/87.
000800 DATE-COMPILED. 03/14/87.
000900 SECURITY.      NON-CONFIDENTIAL.
001000***************************************************************
001100*  THIS PROGRAM LOADS RAW CONTRIBUTION STATISTICS FOR THE
001200*  ANNUAL EDIT-A-THON JURY RUN AND NORMALIZES THEM INTO THE
001300*  CANONICAL CONTRIBUTOR METRICS FILE (METRICS-WORK) READ BY
001400*  WJSCORE AND, LATER, WJRPT.
001500*
001600*  RUN MODE IS SELECTED BY THE ONE-BYTE CODE ON RUN-CONTROL -
001700*  'E' = EDITORS STATISTICS INPUT, 'C' = COMMONS FILE-UPLOAD
001800*  LIST INPUT.  THE TWO PATHS NEVER RUN IN THE SAME STEP.
001900*
002000*  MODIFICATION LOG:
002100*  -----------------------------------------------------------
002200*  03/14/87  DWK  ORIGINAL CODING - EDITORS STATISTICS ONLY
002300*  09/02/88  DWK  ADDED RUN-CONTROL RECORD TO SELECT COMMONS VS
002400*                 EDITORS RUN MODE AT OPERATOR REQUEST
002500*  02/19/90  RLF  ADDED COMMONS FILE-UPLOAD PATH AND PER-USER
002600*                 ACCUMULATION TABLE (REQUEST FROM JURY DESK)
002700*  11/05/91  RLF  UPLOAD POINTS NOW CARRIED FORWARD ON
002800*                 METRICS-WORK SO WJRPT NEED NOT RECOMPUTE
002900*  06/30/93  TLC  CORRECTED USAGE-COUNT ACCUMULATION TO TREAT
003000*                 A BLANK USAGE-COUNT AS ZERO
003100*  04/11/95  TLC  REJECT WHOLE COMMONS FILE WHEN USERNAME OR
003200*                 FILENAME IS MISSING - NO PARTIAL RUNS
003300*  01/22/97  MHB  EXPANDED COMMONS USER TABLE FROM 2000 TO
003400*                 5000 ENTRIES - CONTEST PARTICIPATION GREW
003500*  10/08/98  MHB  Y2K READINESS REVIEW - NO DATE FIELDS IN
003600*                 THIS PROGRAM, TABLE CONTROLS ARE Y2K CLEAN
003700*  03/02/99  MHB  Y2K SIGN-OFF PER MEMO 99-014
003800*  07/19/01  PDQ  ADDED DIGIT-LEADING USERNAME DIAGNOSTIC
003900*                 (CR-2210)
004000*  05/05/04  PDQ  CLEANED UP FILE STATUS CHECKING TO MATCH
004100*                 CURRENT SHOP STANDARD (CR-2516)
004200*  08/09/26  DWK  CR-4401 RUN REBUILT FOR THE JURY SCORING
004300*                 REWRITE - SEE WJSCORE AND WJRPT
004400*  08/09/26  DWK  CR-4402 MODE SWITCHES AND THE REJECT SWITCH
004500*                 PUT BACK ON 77-LEVELS PER SHOP STANDARD
004600*  08/09/26  DWK  CR-4403 UPSI-0 OPERATOR SWITCH WAS NEVER USED
004700*                 ANYWHERE ELSE IN THE SHOP - REPLACED WITH A
004800*                 ONE-BYTE RUN-CONTROL RECORD READ AT STARTUP;
004900*                 DROPPED THE CR-2210 DIGIT-LEADING DIAGNOSTIC,
005000*                 IT WAS NEVER A JURY RULE
005100***************************************************************
005200*--------------------
005300 ENVIRONMENT DIVISION.
005400*--------------------
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT RUN-CONTROL
006300       ASSIGN TO RUNCTL
006400       ORGANIZATION IS LINE SEQUENTIAL
006500       FILE STATUS IS RC-STATUS.
006600
006700     SELECT EDITORS-IN
006800       ASSIGN TO EDITIN
006900       ORGANIZATION IS LINE SEQUENTIAL
007000       FILE STATUS IS EI-STATUS.
007100
007200     SELECT COMMONS-IN
007300       ASSIGN TO COMMIN
007400       ORGANIZATION IS LINE SEQUENTIAL
007500       FILE STATUS IS CI-STATUS.
007600
007700     SELECT METRICS-WORK
007800       ASSIGN TO METRWORK
007900       FILE STATUS IS MW-STATUS.
008000*-------------
008100 DATA DIVISION.
008200*-------------
008300 FILE SECTION.
008400 FD  RUN-CONTROL
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 1 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS RC-REC.
009000 01  RC-REC                       PIC X(1).
009100
009200 FD  EDITORS-IN
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 80 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS EI-REC.
009800 01  EI-REC                       PIC X(80).
009900
010000 FD  COMMONS-IN
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 100 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS CI-REC.
010600 01  CI-REC                       PIC X(100).
010700
010800 FD  METRICS-WORK
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 91 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS MW-REC.
011400 01  MW-REC                       PIC X(91).
011500
011600 WORKING-STORAGE SECTION.
011700
011800 01  FILE-STATUS-CODES.
011900     05  RC-STATUS                PIC X(2).
012000         88  NO-MORE-RC-DATA      VALUE '10'.
012100     05  EI-STATUS                PIC X(2).
012200         88  NO-MORE-EI-DATA      VALUE '10'.
012300     05  CI-STATUS                PIC X(2).
012400         88  NO-MORE-CI-DATA      VALUE '10'.
012500     05  MW-STATUS                PIC X(2).
012600         88  MW-WRITE-OK          VALUE SPACES.
012700
012800*** RUN-CONTROL CARRIES ONE BYTE - 'E' EDITORS, 'C' COMMONS
012900 01  WS-RUN-MODE-CODE             PIC X(1)  VALUE 'E'.
013000     88  RUN-MODE-EDITORS                   VALUE 'E'.
013100     88  RUN-MODE-COMMONS                   VALUE 'C'.
013200
013300 77  MORE-EDITORS-SW              PIC X(1)  VALUE SPACE.
013400     88  NO-MORE-EDITORS                    VALUE 'N'.
013500 77  MORE-COMMONS-SW              PIC X(1)  VALUE SPACE.
013600     88  NO-MORE-COMMONS                    VALUE 'N'.
013700 77  COMMONS-REJECT-SW            PIC X(1)  VALUE 'N'.
013800     88  COMMONS-REJECTED                   VALUE 'Y'.
013900
014000 01  COUNTERS-AND-ACCUMULATORS.
014100     05  RECORDS-READ-EDITORS     PIC S9(7) COMP VALUE 0.
014200     05  RECORDS-READ-COMMONS     PIC S9(7) COMP VALUE 0.
014300     05  RECORDS-WRITTEN          PIC S9(7) COMP VALUE 0.
014400     05  CU-ENTRY-COUNT           PIC S9(4) COMP VALUE 0.
014500     05  CU-IDX                   PIC S9(4) COMP VALUE 0.
014600
014700*** RAW EDITORS-STATISTICS INPUT, MAPPED FROM EI-REC
014800 01  WS-EDITORS-REC.
014900     05  WS-EI-USERNAME           PIC X(30).
015000     05  WS-EI-BYTES-ADDED        PIC 9(9).
015100     05  WS-EI-ARTICLES-CREATED   PIC 9(5).
015200     05  WS-EI-ARTICLES-EDITED    PIC 9(5).
015300     05  WS-EI-REFERENCES-ADDED   PIC 9(5).
015400     05  WS-EI-TOTAL-EDITS        PIC 9(7).
015500     05  FILLER                   PIC X(19).
015600
015700*** WHOLE-LINE VIEW - USED ONLY TO TEST FOR A BLANK INPUT LINE
015800 01  WS-EDITORS-BLANK-CHK REDEFINES WS-EDITORS-REC.
015900     05  WS-EI-WHOLE-LINE         PIC X(80).
016000
016100*** RAW COMMONS FILE-UPLOAD INPUT, MAPPED FROM CI-REC
016200 01  WS-COMMONS-REC.
016300     05  WS-CI-USERNAME           PIC X(30).
016400     05  WS-CI-FILENAME           PIC X(60).
016500     05  WS-CI-USAGE-COUNT        PIC 9(5).
016600     05  FILLER                   PIC X(5).
016700
016800 01  WS-COMMONS-BLANK-CHK REDEFINES WS-COMMONS-REC.
016900     05  WS-CI-WHOLE-LINE         PIC X(100).
017000
017100*** PER-USER ACCUMULATION TABLE FOR THE COMMONS PATH
017200 01  WJ-COMMONS-USER-TABLE.
017300     05  CU-ENTRY  OCCURS 5000 TIMES INDEXED BY CU-IDX2.
017400         10  CU-USERNAME          PIC X(30).
017500         10  CU-UPLOAD-COUNT      PIC S9(5) COMP.
017600         10  CU-USAGE-TOTAL       PIC S9(7) COMP.
017700
017800*** CANONICAL METRICS RECORD SHARED WITH WJSCORE AND WJRPT
017900     COPY WJMETRIC.
018000
018100*** WHOLE-RECORD VIEW - USED TO BLANK THE RECORD IN ONE MOVE
018200 01  WJ-METRICS-BLANK-VIEW REDEFINES WJ-METRICS-REC.
018300     05  WJM-WHOLE-RECORD         PIC X(91).
018400
018500 PROCEDURE DIVISION.
018600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018700     EVALUATE TRUE
018800         WHEN RUN-MODE-COMMONS
018900             PERFORM 300-MAINLINE-COMMONS THRU 300-EXIT
019000                 UNTIL NO-MORE-COMMONS
019100             PERFORM 350-FINISH-COMMONS THRU 350-EXIT
019200         WHEN OTHER
019300             PERFORM 100-MAINLINE-EDITORS THRU 100-EXIT
019400                 UNTIL NO-MORE-EDITORS
019500     END-EVALUATE.
019600     PERFORM 900-CLEANUP THRU 900-EXIT.
019700     MOVE +0 TO RETURN-CODE.
019800     GOBACK.
019900
020000 000-HOUSEKEEPING.
020100     DISPLAY 'WJLOAD - HOUSEKEEPING'.
020200     OPEN INPUT RUN-CONTROL.
020300     READ RUN-CONTROL INTO WS-RUN-MODE-CODE
020400         AT END
020500         MOVE 'E' TO WS-RUN-MODE-CODE
020600     END-READ.
020700     CLOSE RUN-CONTROL.
020800     OPEN OUTPUT METRICS-WORK.
020900     INITIALIZE COUNTERS-AND-ACCUMULATORS,
021000                WJ-COMMONS-USER-TABLE,
021100                WJ-METRICS-REC.
021200     SET CU-IDX2 TO 1.
021300     EVALUATE TRUE
021400         WHEN RUN-MODE-COMMONS
021500             OPEN INPUT COMMONS-IN
021600             PERFORM 310-READ-COMMONS-RTN THRU 310-EXIT
021700         WHEN OTHER
021800             OPEN INPUT EDITORS-IN
021900             PERFORM 110-READ-EDITORS-RTN THRU 110-EXIT
022000     END-EVALUATE.
022100 000-EXIT.
022200     EXIT.
022300
022400*** -------- EDITORS STATISTICS PATH (B1.4) --------
022500 100-MAINLINE-EDITORS.
022600     PERFORM 120-DEFAULT-EDITORS-FIELDS THRU 120-EXIT.
022700     MOVE WS-EI-USERNAME          TO WJM-USERNAME.
022800     MOVE WS-EI-TOTAL-EDITS       TO WJM-TOTAL-EDITS.
022900     MOVE WS-EI-ARTICLES-CREATED  TO WJM-ARTICLES-CREATED.
023000     MOVE WS-EI-ARTICLES-EDITED   TO WJM-ARTICLES-EDITED.
023100     MOVE WS-EI-BYTES-ADDED       TO WJM-BYTES-ADDED.
023200     MOVE WS-EI-REFERENCES-ADDED  TO WJM-REFERENCES-ADDED.
023300     MOVE 0 TO WJM-UPLOAD-COUNT, WJM-WIKIDATA-EDITS.
023400     PERFORM 500-WRITE-METRICS-RTN THRU 500-EXIT.
023500     PERFORM 110-READ-EDITORS-RTN THRU 110-EXIT.
023600 100-EXIT.
023700     EXIT.
023800
023900 110-READ-EDITORS-RTN.
024000     READ EDITORS-IN INTO WS-EDITORS-REC
024100         AT END
024200         MOVE 'N' TO MORE-EDITORS-SW
024300         GO TO 110-EXIT
024400     END-READ.
024500     ADD 1 TO RECORDS-READ-EDITORS.
024600 110-EXIT.
024700     EXIT.
024800
024900*** DEFAULTS PER B1.4 - BLANK USERNAME -> 'UNKNOWN', ANY
025000*** NON-NUMERIC METRIC -> ZERO
025100 120-DEFAULT-EDITORS-FIELDS.
025200     IF WS-EI-USERNAME = SPACES
025300         MOVE 'Unknown' TO WS-EI-USERNAME
025400     END-IF.
025500     IF WS-EI-BYTES-ADDED NOT NUMERIC
025600         MOVE 0 TO WS-EI-BYTES-ADDED
025700     END-IF.
025800     IF WS-EI-ARTICLES-CREATED NOT NUMERIC
025900         MOVE 0 TO WS-EI-ARTICLES-CREATED
026000     END-IF.
026100     IF WS-EI-ARTICLES-EDITED NOT NUMERIC
026200         MOVE 0 TO WS-EI-ARTICLES-EDITED
026300     END-IF.
026400     IF WS-EI-REFERENCES-ADDED NOT NUMERIC
026500         MOVE 0 TO WS-EI-REFERENCES-ADDED
026600     END-IF.
026700     IF WS-EI-TOTAL-EDITS NOT NUMERIC
026800         MOVE 0 TO WS-EI-TOTAL-EDITS
026900     END-IF.
027000 120-EXIT.
027100     EXIT.
027200
027300*** -------- COMMONS FILE-UPLOAD PATH (B1.1, B1.2, B1.3, B1.5)
027400 300-MAINLINE-COMMONS.
027500*** 04/11/95 TLC - REJECT THE WHOLE FILE, NOT JUST THE RECORD
027600     IF WS-CI-USERNAME = SPACES OR WS-CI-FILENAME = SPACES
027700         MOVE 'Y' TO COMMONS-REJECT-SW
027800         DISPLAY 'WJLOAD: COMMONS FILE REJECTED - USERNAME OR '
027900                 'FILENAME MISSING'
028000     ELSE
028100         PERFORM 320-ACCUM-COMMONS-USER THRU 320-EXIT
028200     END-IF.
028300     PERFORM 310-READ-COMMONS-RTN THRU 310-EXIT.
028400 300-EXIT.
028500     EXIT.
028600
028700 310-READ-COMMONS-RTN.
028800     READ COMMONS-IN INTO WS-COMMONS-REC
028900         AT END
029000         MOVE 'N' TO MORE-COMMONS-SW
029100         GO TO 310-EXIT
029200     END-READ.
029300     ADD 1 TO RECORDS-READ-COMMONS.
029400 310-EXIT.
029500     EXIT.
029600
029700*** LINEAR-PROBE TABLE SEARCH - FIRST SPACE-FILLED SLOT IS THE
029800*** NEXT FREE ENTRY (TABLE INITIALIZED TO SPACES AT 000)
029900 320-ACCUM-COMMONS-USER.
030000     SET CU-IDX2 TO 1.
030100     SEARCH CU-ENTRY
030200         AT END
030300             DISPLAY 'WJLOAD: COMMONS USER TABLE FULL - '
030400                     'ENTRY DROPPED FOR ' WS-CI-USERNAME
030500         WHEN CU-USERNAME(CU-IDX2) = WS-CI-USERNAME
030600             PERFORM 330-UPDATE-EXISTING-USER THRU 330-EXIT
030700         WHEN CU-USERNAME(CU-IDX2) = SPACES
030800             PERFORM 340-ADD-NEW-USER THRU 340-EXIT
030900     END-SEARCH.
031000 320-EXIT.
031100     EXIT.
031200
031300*** B1.2 - MISSING USAGE-COUNT COUNTS AS ZERO IN THE USAGE SUM
031400 330-UPDATE-EXISTING-USER.
031500     ADD 1 TO CU-UPLOAD-COUNT(CU-IDX2).
031600     IF WS-CI-USAGE-COUNT IS NUMERIC
031700         ADD WS-CI-USAGE-COUNT TO CU-USAGE-TOTAL(CU-IDX2)
031800     END-IF.
031900 330-EXIT.
032000     EXIT.
032100
032200 340-ADD-NEW-USER.
032300     MOVE WS-CI-USERNAME TO CU-USERNAME(CU-IDX2).
032400     MOVE 1 TO CU-UPLOAD-COUNT(CU-IDX2).
032500     IF WS-CI-USAGE-COUNT IS NUMERIC
032600         MOVE WS-CI-USAGE-COUNT TO CU-USAGE-TOTAL(CU-IDX2)
032700     ELSE
032800         MOVE 0 TO CU-USAGE-TOTAL(CU-IDX2)
032900     END-IF.
033000     ADD 1 TO CU-ENTRY-COUNT.
033100 340-EXIT.
033200     EXIT.
033300
033400*** B1.5 - DERIVE ONE R3 RECORD PER DISTINCT COMMONS USER
033500 350-FINISH-COMMONS.
033600     IF COMMONS-REJECTED
033700         DISPLAY 'WJLOAD: NO METRICS-WORK RECORDS WRITTEN - '
033800                 'COMMONS FILE WAS REJECTED'
033900     ELSE
034000         PERFORM 400-DERIVE-ONE-USER THRU 400-EXIT
034100             VARYING CU-IDX FROM 1 BY 1
034200             UNTIL CU-IDX > CU-ENTRY-COUNT
034300     END-IF.
034400 350-EXIT.
034500     EXIT.
034600
034700 400-DERIVE-ONE-USER.
034800     MOVE CU-USERNAME(CU-IDX)       TO WJM-USERNAME.
034900     MOVE CU-UPLOAD-COUNT(CU-IDX)   TO WJM-UPLOAD-COUNT.
035000     MOVE CU-UPLOAD-COUNT(CU-IDX)   TO WJM-TOTAL-EDITS.
035100     MOVE CU-USAGE-TOTAL(CU-IDX)    TO WJM-ARTICLES-EDITED.
035200     MOVE 0 TO WJM-BYTES-ADDED, WJM-ARTICLES-CREATED,
035300               WJM-REFERENCES-ADDED, WJM-WIKIDATA-EDITS.
035400     PERFORM 500-WRITE-METRICS-RTN THRU 500-EXIT.
035500 400-EXIT.
035600     EXIT.
035700
035800 500-WRITE-METRICS-RTN.
035900     MOVE WJ-METRICS-REC TO MW-REC.
036000     WRITE MW-REC.
036100     ADD 1 TO RECORDS-WRITTEN.
036200 500-EXIT.
036300     EXIT.
036400
036500 900-CLEANUP.
036600     DISPLAY 'WJLOAD - CLEAN-UP'.
036700     CLOSE METRICS-WORK.
036800     EVALUATE TRUE
036900         WHEN RUN-MODE-COMMONS
037000             CLOSE COMMONS-IN
037100         WHEN OTHER
037200             CLOSE EDITORS-IN
037300     END-EVALUATE.
037400     DISPLAY 'WJLOAD: RECORDS WRITTEN - ' RECORDS-WRITTEN.
037500     DISPLAY 'WJLOAD - NORMAL END OF JOB'.
037600 900-EXIT.
037700     EXIT.
