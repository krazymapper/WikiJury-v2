000100***************************************************************
000200* WJMETRIC  -- CONTRIBUTOR METRICS / SCORED RECORD LAYOUTS
000300* USED BY   -- WJLOAD (WRITES WJ-METRICS-REC)
000400*              WJSCORE (READS WJ-METRICS-REC, WRITES WJ-SCORED-REC
000500*              WJRPT   (READS WJ-SCORED-REC)
000600* 07/24/26  DWK  CR-4401  INITIAL COPYBOOK FOR JURY SCORING RUN
000700* 08/03/26  DWK  CR-4401  WIDENED WJS-GLOBAL-SCORE TO 3.4 ON REQUE
000800*              OF JURY COORDINATOR (WEIGHT TABLE CAPS AT 5.00)
000900***************************************************************
001000 01  WJ-METRICS-REC.
001100     05  WJM-USERNAME                PIC X(30).
001200     05  WJM-TOTAL-EDITS             PIC 9(7).
001300     05  WJM-ARTICLES-CREATED        PIC 9(5).
001400     05  WJM-ARTICLES-EDITED         PIC 9(5).
001500     05  WJM-BYTES-ADDED             PIC 9(9).
001600     05  WJM-REFERENCES-ADDED        PIC 9(5).
001700     05  WJM-UPLOAD-COUNT            PIC 9(5).
001800     05  WJM-WIKIDATA-EDITS          PIC 9(5).
001900     05  FILLER                      PIC X(20).
002000*
002100 01  WJ-SCORED-REC.
002200     05  WJS-RANK                    PIC 9(4).
002300     05  WJS-USERNAME                PIC X(30).
002400     05  WJS-TOTAL-EDITS             PIC 9(7).
002500     05  WJS-ARTICLES-CREATED        PIC 9(5).
002600     05  WJS-ARTICLES-EDITED         PIC 9(5).
002700     05  WJS-BYTES-ADDED             PIC 9(9).
002800     05  WJS-REFERENCES-ADDED        PIC 9(5).
002900     05  WJS-UPLOAD-COUNT            PIC 9(5).
003000     05  WJS-WIKIDATA-EDITS          PIC 9(5).
003100     05  WJS-GLOBAL-SCORE            PIC 9(3)V9(4).
003200     05  WJS-UPLOAD-POINTS           PIC 9(7).
003300     05  FILLER                      PIC X(11).
